000100*--------------------------------------------
000110* SLPRD01 - select clause for the product
000120* master file.  Relative file, keyed by an
000130* in-memory RRN index (see LOAD-PRD-INDEX).
000140*--------------------------------------------
000150     SELECT PRODUCT-MASTER-FILE
000160         ASSIGN TO "PRDMAST"
000170         ORGANIZATION IS RELATIVE
000180         ACCESS MODE IS DYNAMIC
000190         RELATIVE KEY IS PRD-RRN.
