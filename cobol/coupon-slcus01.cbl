000100*--------------------------------------------
000110* SLCUS01 - select clause for the coupon
000120* usage master.  Append-only, line
000130* sequential - scanned in full on every
000140* already-used check (see CHECK-NOT-USED).
000150*--------------------------------------------
000160     SELECT COUPON-USAGE-FILE
000170         ASSIGN TO "CUSMAST"
000180         ORGANIZATION IS LINE SEQUENTIAL.
