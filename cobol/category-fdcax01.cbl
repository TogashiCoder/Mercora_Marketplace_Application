000100*--------------------------------------------
000110* FDCAX01 - category tree-maintenance
000120* transaction.  19 bytes, wire-exact.
000130*--------------------------------------------
000140 FD  CATEGORY-TRANSACTION-FILE
000150     LABEL RECORDS ARE STANDARD.
000160 01  CAX-RECORD.
000170     05  CAX-OP                    PIC X(1).
000180         88  CAX-IS-CREATE         VALUE "C".
000190         88  CAX-IS-SET-SUB        VALUE "S".
000200         88  CAX-IS-REMOVE-SUB     VALUE "X".
000210     05  CAX-CAT-ID                PIC 9(9).
000220     05  CAX-PARENT-ID             PIC 9(9).
000230*--------------------------------------------
000240* Alternate view - high-order digits of the
000250* category id, used by the nightly reorg
000260* job to bucket the tree across volumes.
000270*--------------------------------------------
000280 01  CAX-PARTITION-VIEW REDEFINES CAX-RECORD.
000290     05  FILLER                    PIC X(1).
000300     05  CAX-CAT-HIGH              PIC 9(4).
000310     05  FILLER                    PIC X(14).
