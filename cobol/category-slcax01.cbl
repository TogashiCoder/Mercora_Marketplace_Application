000100*--------------------------------------------
000110* SLCAX01 - select clause for the category
000120* tree-maintenance transaction input.
000130*--------------------------------------------
000140     SELECT CATEGORY-TRANSACTION-FILE
000150         ASSIGN TO "CATTRAN"
000160         ORGANIZATION IS LINE SEQUENTIAL.
