000100*--------------------------------------------
000110* SLCIT01 - select clause for the cart-item
000120* master file.  Relative file, keyed by an
000130* in-memory RRN index (see LOAD-CIT-INDEX).
000140*--------------------------------------------
000150     SELECT CART-ITEM-MASTER-FILE
000160         ASSIGN TO "CITMAST"
000170         ORGANIZATION IS RELATIVE
000180         ACCESS MODE IS DYNAMIC
000190         RELATIVE KEY IS CIT-RRN.
