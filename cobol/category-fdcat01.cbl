000100*--------------------------------------------
000110* FDCAT01 - category master record.  61
000120* bytes, wire-exact - see FDCPN01's note.
000130*--------------------------------------------
000140 FD  CATEGORY-MASTER-FILE
000150     LABEL RECORDS ARE STANDARD.
000160 01  CAT-RECORD.
000170     05  CAT-ID                    PIC 9(9).
000180     05  CAT-NAME                  PIC X(40).
000190     05  CAT-PARENT-ID             PIC 9(9).
000200     05  CAT-LEVEL                 PIC 9(3).
000210         88  CAT-IS-ROOT           VALUE 1.
000220*--------------------------------------------
000230* Alternate view - category name split into
000240* two halves for the short-title index used
000250* by the catalog browse screens.
000260*--------------------------------------------
000270 01  CAT-NAME-VIEW REDEFINES CAT-RECORD.
000280     05  FILLER                    PIC X(9).
000290     05  CAT-NAME-PART1            PIC X(20).
000300     05  CAT-NAME-PART2            PIC X(20).
000310     05  FILLER                    PIC X(12).
