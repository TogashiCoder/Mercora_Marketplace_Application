000100*--------------------------------------------
000110* FDPRD01 - product master record.  27
000120* bytes, wire-exact - see FDCPN01's note.
000130*--------------------------------------------
000140 FD  PRODUCT-MASTER-FILE
000150     LABEL RECORDS ARE STANDARD.
000160 01  PRD-RECORD.
000170     05  PRD-ID                    PIC 9(9).
000180     05  PRD-PRICE                 PIC 9(7)V9(2).
000190     05  PRD-COUPON-ID             PIC 9(9).
000200*--------------------------------------------
000210* Alternate view - list price broken into
000220* whole dollars and cents for edited
000230* display on the exception listing.
000240*--------------------------------------------
000250 01  PRD-PRICE-VIEW REDEFINES PRD-RECORD.
000260     05  FILLER                    PIC X(9).
000270     05  PRD-PRICE-DOLLARS         PIC 9(7).
000280     05  PRD-PRICE-CENTS           PIC 9(2).
000290     05  FILLER                    PIC X(9).
