000100*--------------------------------------------
000110* FDRPT01 - coupon redemption-count report.
000120* Print-line, 132 bytes.
000130*--------------------------------------------
000140 FD  COUPON-REPORT-FILE
000150     LABEL RECORDS ARE OMITTED.
000160 01  RPT-DETAIL-LINE.
000170     05  RPT-COUPON-ID             PIC 9(9).
000180     05  FILLER                    PIC X(1).
000190     05  RPT-COUPON-CODE           PIC X(20).
000200     05  FILLER                    PIC X(1).
000210     05  RPT-BEFORE-COUNT          PIC -(6)9.
000220     05  FILLER                    PIC X(1).
000230     05  RPT-AFTER-COUNT           PIC -(6)9.
000240     05  FILLER                    PIC X(1).
000250     05  RPT-APPLIES               PIC ZZZZ9.
000260     05  FILLER                    PIC X(1).
000270     05  RPT-REMOVALS              PIC ZZZZ9.
000280     05  FILLER                    PIC X(74).
000290*--------------------------------------------
000300* Alternate view - the grand-total line
000310* printed once at end of run.
000320*--------------------------------------------
000330 01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
000340     05  FILLER                    PIC X(10).
000350     05  RPT-TOT-CAPTION           PIC X(30).
000360     05  RPT-TOT-PROCESSED         PIC ZZZZ9.
000370     05  FILLER                    PIC X(2).
000380     05  RPT-TOT-APPLIED           PIC ZZZZ9.
000390     05  FILLER                    PIC X(2).
000400     05  RPT-TOT-REMOVED           PIC ZZZZ9.
000410     05  FILLER                    PIC X(2).
000420     05  RPT-TOT-REJECTED          PIC ZZZZ9.
000430     05  FILLER                    PIC X(66).
