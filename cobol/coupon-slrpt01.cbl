000100*--------------------------------------------
000110* SLRPT01 - select clause for the coupon
000120* redemption-count report.
000130*--------------------------------------------
000140     SELECT COUPON-REPORT-FILE
000150         ASSIGN TO "CPNRPT"
000160         ORGANIZATION IS LINE SEQUENTIAL.
