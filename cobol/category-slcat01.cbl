000100*--------------------------------------------
000110* SLCAT01 - select clause for the category
000120* master file.  Relative file, keyed by an
000130* in-memory RRN index (see LOAD-CAT-INDEX).
000140*--------------------------------------------
000150     SELECT CATEGORY-MASTER-FILE
000160         ASSIGN TO "CATMAST"
000170         ORGANIZATION IS RELATIVE
000180         ACCESS MODE IS DYNAMIC
000190         RELATIVE KEY IS CAT-RRN.
