000100*--------------------------------------------
000110* FDCTX01 - coupon apply/remove transaction.
000120* 45 bytes, wire-exact - see FDCPN01's note.
000130*--------------------------------------------
000140 FD  COUPON-TRANSACTION-FILE
000150     LABEL RECORDS ARE STANDARD.
000160 01  CTX-RECORD.
000170     05  CTX-TYPE                  PIC X(1).
000180         88  CTX-IS-APPLY          VALUE "A".
000190         88  CTX-IS-REMOVE         VALUE "R".
000200     05  CTX-COUPON-ID             PIC 9(9).
000210     05  CTX-PRODUCT-ID            PIC 9(9).
000220     05  CTX-BUYER-ID              PIC 9(9).
000230     05  CTX-CART-ITEM-ID          PIC 9(9).
000240     05  CTX-RUN-DATE              PIC 9(8).
000250*--------------------------------------------
000260* Alternate view - run date broken into
000270* CCYY/MM/DD components for the eligibility
000280* window edit.  Adds no bytes.
000290*--------------------------------------------
000300 01  CTX-DATE-VIEW REDEFINES CTX-RECORD.
000310     05  FILLER                    PIC X(37).
000320     05  CTX-RUN-CCYY              PIC 9(4).
000330     05  CTX-RUN-MM                PIC 9(2).
000340     05  CTX-RUN-DD                PIC 9(2).
