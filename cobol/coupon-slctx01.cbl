000100*--------------------------------------------
000110* SLCTX01 - select clause for the coupon
000120* apply/remove transaction input.
000130*--------------------------------------------
000140     SELECT COUPON-TRANSACTION-FILE
000150         ASSIGN TO "CPNTRAN"
000160         ORGANIZATION IS LINE SEQUENTIAL.
