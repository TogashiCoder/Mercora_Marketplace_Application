000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CATMNT01.
000120 AUTHOR.  C MAXWELL.
000130 INSTALLATION.  CONSOLIDATED DATA SERVICES.
000140 DATE-WRITTEN.  04/19/88.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* CATMNT01 - nightly category-tree upkeep
000190* run.  Reads create/set-subcategory/remove-
000200* subcategory transactions against the
000210* catalog's category master and keeps each
000220* category's parent pointer and tree level
000230* in step.
000240*--------------------------------------------
000250* CHANGE LOG
000260*--------------------------------------------
000270* 04/19/88  CLM  INITIAL RELEASE.
000280* 10/02/90  RMD  REQ 0175 - REJECT A SET-
000290*                SUBCATEGORY WHEN EITHER
000300*                THE CATEGORY OR THE PARENT
000310*                IS NOT ON FILE, WAS
000320*                ABENDING ON THE BAD READ.
000330* 06/30/92  CLM  REQ 0488 - DETACH NOW A
000340*                NO-OP WHEN THE CATEGORY IS
000350*                ALREADY A ROOT, PER
000360*                CATALOG GROUP REQUEST.
000370* 09/08/98  CLM  Y2K REQ 2281 - NO DATE
000380*                FIELDS IN THIS RUN.
000390*                NOTHING TO VERIFY.
000400* 02/24/01  RMD  REQ 2690 - ADDED RUN-DATE
000410*                AND RUN-TIME TO THE RUN-
000420*                TOTALS MESSAGE.
000430*--------------------------------------------
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS ALPHA-CODE IS "A" THRU "Z"
000490     UPSI-0 ON STATUS IS RERUN-SWITCH-ON
000500            OFF STATUS IS RERUN-SWITCH-OFF.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530
000540     COPY "SLCAT01.cbl".
000550
000560     COPY "SLCAX01.cbl".
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610     COPY "FDCAT01.cbl".
000620
000630     COPY "FDCAX01.cbl".
000640
000650 WORKING-STORAGE SECTION.
000660
000670 77  CAT-RRN                     PIC 9(7) COMP.
000680
000690 77  CAX-FILE-AT-END             PIC X.
000700 77  CAT-FOUND                   PIC X.
000710
000720 77  WS-CAT-INDEX-COUNT          PIC 9(7) COMP
000730                                  VALUE ZERO.
000740 77  WS-NEXT-CAT-RRN             PIC 9(7) COMP
000750                                  VALUE ZERO.
000760
000770 77  WS-CREATED-COUNT            PIC 9(7) COMP
000780                                  VALUE ZERO.
000790 77  WS-REPARENTED-COUNT         PIC 9(7) COMP
000800                                  VALUE ZERO.
000810 77  WS-DETACHED-COUNT           PIC 9(7) COMP
000820                                  VALUE ZERO.
000830 77  WS-REJECTED-COUNT           PIC 9(7) COMP
000840                                  VALUE ZERO.
000850
000860 01  WS-CAT-INDEX-TABLE.
000870     05  WS-CAT-INDEX-ENTRY OCCURS 500 TIMES
000880                             INDEXED BY WS-CAT-IDX.
000890         10  WS-CAT-INDEX-ID      PIC 9(9).
000900         10  WS-CAT-INDEX-RRN     PIC 9(7) COMP.
000910
000920 01  WS-LOOKUP-CAT-ID             PIC 9(9).
000930 01  WS-NEW-LEVEL                 PIC 9(3).
000940 01  WS-NEW-PARENT-ID             PIC 9(9).
000950 01  WS-PARENT-LEVEL              PIC 9(3).
000960
000970 01  WS-RUN-DATE                  PIC 9(8).
000980 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000990     05  WS-RUN-CCYY              PIC 9(4).
001000     05  WS-RUN-MM                PIC 9(2).
001010     05  WS-RUN-DD                PIC 9(2).
001020
001030 01  WS-RUN-TIME                  PIC 9(8).
001040 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
001050     05  WS-RUN-HH                PIC 9(2).
001060     05  WS-RUN-MIN               PIC 9(2).
001070     05  WS-RUN-SS                PIC 9(2).
001080     05  WS-RUN-HS                PIC 9(2).
001090
001100 01  WS-REJECT-MSG.
001110     05  FILLER                   PIC X(8) VALUE
001120         "REJECT: ".
001130     05  WS-REJECT-OP             PIC X(1).
001140     05  FILLER                   PIC X(1) VALUE SPACE.
001150     05  WS-REJECT-CAT-ID         PIC 9(9).
001160     05  FILLER                   PIC X(1) VALUE SPACE.
001170     05  WS-REJECT-REASON         PIC X(40).
001180     05  FILLER                   PIC X(20) VALUE SPACE.
001190 01  WS-REJECT-MSG-FLAT REDEFINES WS-REJECT-MSG
001200                                  PIC X(80).
001210
001220 01  WS-TOTALS-MSG.
001230     05  FILLER                   PIC X(24) VALUE
001240         "CATMNT01 RUN TOTALS  ".
001250     05  WS-TOT-MSG-DATE          PIC 99/99/9999.
001260     05  FILLER                   PIC X(1) VALUE SPACE.
001270     05  WS-TOT-MSG-TIME          PIC 99B99B99.
001280     05  FILLER                   PIC X(37) VALUE SPACE.
001290 01  WS-TOTALS-MSG-FLAT REDEFINES WS-TOTALS-MSG
001300                                  PIC X(80).
001310
001320 PROCEDURE DIVISION.
001330 PROGRAM-BEGIN.
001340     PERFORM OPENING-PROCEDURE.
001350     PERFORM MAIN-PROCESS.
001360     PERFORM CLOSING-PROCEDURE.
001370
001380 PROGRAM-EXIT.
001390     EXIT PROGRAM.
001400
001410 PROGRAM-DONE.
001420     STOP RUN.
001430
001440*--------------------------------------------
001450* Opening / closing
001460*--------------------------------------------
001470 OPENING-PROCEDURE.
001480     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001490     ACCEPT WS-RUN-TIME FROM TIME.
001500     IF RERUN-SWITCH-ON
001510         DISPLAY "UPSI-0 ON - RERUN OF CATMNT01".
001520     OPEN I-O CATEGORY-MASTER-FILE.
001530     OPEN INPUT CATEGORY-TRANSACTION-FILE.
001540     PERFORM LOAD-CAT-INDEX.
001550
001560 CLOSING-PROCEDURE.
001570     PERFORM DISPLAY-RUN-TOTALS.
001580     CLOSE CATEGORY-MASTER-FILE.
001590     CLOSE CATEGORY-TRANSACTION-FILE.
001600
001610*--------------------------------------------
001620* Load the CAT-ID/RRN key index, and note
001630* the highest RRN in use so new categories
001640* can be appended to the next free slot.
001650*--------------------------------------------
001660 LOAD-CAT-INDEX.
001670     SET WS-CAT-IDX TO 1.
001680     MOVE "N" TO CAT-FOUND.
001690     PERFORM LOAD-CAT-INDEX-RTN
001700         THRU LOAD-CAT-INDEX-EXIT
001710         UNTIL CAT-FOUND = "Y".
001720
001730 LOAD-CAT-INDEX-RTN.
001740     READ CATEGORY-MASTER-FILE NEXT RECORD
001750         AT END
001760         MOVE "Y" TO CAT-FOUND
001770         GO TO LOAD-CAT-INDEX-EXIT.
001780     MOVE CAT-ID TO WS-CAT-INDEX-ID (WS-CAT-IDX).
001790     MOVE CAT-RRN TO WS-CAT-INDEX-RRN (WS-CAT-IDX).
001800     ADD 1 TO WS-CAT-INDEX-COUNT.
001810     MOVE WS-CAT-INDEX-COUNT TO WS-NEXT-CAT-RRN.
001820     SET WS-CAT-IDX UP BY 1.
001830
001840 LOAD-CAT-INDEX-EXIT.
001850     EXIT.
001860
001870*--------------------------------------------
001880* Main transaction loop
001890*--------------------------------------------
001900 MAIN-PROCESS.
001910     PERFORM READ-FIRST-TRANSACTION.
001920     PERFORM PROCESS-ALL-TRANSACTIONS
001930         UNTIL CAX-FILE-AT-END = "Y".
001940
001950 PROCESS-ALL-TRANSACTIONS.
001960     PERFORM PROCESS-ONE-TRANSACTION.
001970     PERFORM READ-NEXT-TRANSACTION-RTN.
001980
001990 READ-FIRST-TRANSACTION.
002000     PERFORM READ-NEXT-TRANSACTION-RTN.
002010
002020 READ-NEXT-TRANSACTION-RTN.
002030     MOVE "N" TO CAX-FILE-AT-END.
002040     READ CATEGORY-TRANSACTION-FILE NEXT RECORD
002050         AT END
002060         MOVE "Y" TO CAX-FILE-AT-END.
002070
002080 PROCESS-ONE-TRANSACTION.
002090     IF CAX-IS-CREATE
002100         PERFORM PROCESS-CREATE
002110     ELSE
002120         IF CAX-IS-SET-SUB
002130             PERFORM PROCESS-SET-SUBCATEGORY
002140         ELSE
002150             PERFORM PROCESS-REMOVE-SUBCATEGORY.
002160
002170*--------------------------------------------
002180* Shared category lookup - searches the
002190* key index for WS-LOOKUP-CAT-ID and, if
002200* found, reads the category into CAT-
002210* RECORD.  Used for the parent lookup on a
002220* create, and for both lookups on a set-
002230* subcategory and a remove-subcategory.
002240*--------------------------------------------
002250 FIND-CATEGORY-RTN.
002260     MOVE "N" TO CAT-FOUND.
002270     PERFORM FIND-CATEGORY-SCAN
002280         VARYING WS-CAT-IDX FROM 1 BY 1
002290         UNTIL WS-CAT-IDX > WS-CAT-INDEX-COUNT
002300             OR CAT-FOUND = "Y".
002310
002320 FIND-CATEGORY-SCAN.
002330     IF WS-CAT-INDEX-ID (WS-CAT-IDX) = WS-LOOKUP-CAT-ID
002340         MOVE "Y" TO CAT-FOUND
002350         MOVE WS-CAT-INDEX-RRN (WS-CAT-IDX) TO CAT-RRN
002360         READ CATEGORY-MASTER-FILE RECORD
002370             INVALID KEY
002380             DISPLAY "ERROR READING CATEGORY RECORD"
002390             MOVE "N" TO CAT-FOUND.
002400
002410*--------------------------------------------
002420* 'C' - create a category
002430*--------------------------------------------
002440 PROCESS-CREATE.
002450     IF CAX-PARENT-ID = ZERO
002460         MOVE 1 TO WS-NEW-LEVEL
002470         MOVE ZERO TO WS-NEW-PARENT-ID
002480         PERFORM BUILD-NEW-CATEGORY-RECORD
002490     ELSE
002500         MOVE CAX-PARENT-ID TO WS-LOOKUP-CAT-ID
002510         PERFORM FIND-CATEGORY-RTN
002520         IF CAT-FOUND = "Y"
002530             COMPUTE WS-NEW-LEVEL = CAT-LEVEL + 1
002540             MOVE CAX-PARENT-ID TO WS-NEW-PARENT-ID
002550             PERFORM BUILD-NEW-CATEGORY-RECORD
002560         ELSE
002570             MOVE "PARENT NOT ON FILE"
002580                 TO WS-REJECT-REASON
002590             MOVE "C" TO WS-REJECT-OP
002600             PERFORM REJECT-TRANSACTION.
002610
002620*--------------------------------------------
002630* CAT-NAME is not carried on the
002640* transaction record - the catalog group
002650* maintains names separately through the
002660* on-line screens.  A newly created
002670* category starts with a blank name until
002680* that update comes through.
002690*--------------------------------------------
002700 BUILD-NEW-CATEGORY-RECORD.
002710     MOVE CAX-CAT-ID TO CAT-ID.
002720     MOVE SPACES TO CAT-NAME.
002730     MOVE WS-NEW-PARENT-ID TO CAT-PARENT-ID.
002740     MOVE WS-NEW-LEVEL TO CAT-LEVEL.
002750     PERFORM WRITE-NEW-CATEGORY-RECORD.
002760     ADD 1 TO WS-CREATED-COUNT.
002770
002780 WRITE-NEW-CATEGORY-RECORD.
002790     ADD 1 TO WS-NEXT-CAT-RRN.
002800     MOVE WS-NEXT-CAT-RRN TO CAT-RRN.
002810     WRITE CAT-RECORD
002820         INVALID KEY
002830         DISPLAY "ERROR WRITING CATEGORY RECORD".
002840     ADD 1 TO WS-CAT-INDEX-COUNT.
002850     SET WS-CAT-IDX TO WS-CAT-INDEX-COUNT.
002860     MOVE CAT-ID TO WS-CAT-INDEX-ID (WS-CAT-IDX).
002870     MOVE CAT-RRN TO WS-CAT-INDEX-RRN (WS-CAT-IDX).
002880
002890*--------------------------------------------
002900* 'S' - set a category's parent
002910*--------------------------------------------
002920 PROCESS-SET-SUBCATEGORY.
002930     MOVE CAX-PARENT-ID TO WS-LOOKUP-CAT-ID.
002940     PERFORM FIND-CATEGORY-RTN.
002950     IF CAT-FOUND = "Y"
002960         MOVE CAT-LEVEL TO WS-PARENT-LEVEL
002970         MOVE CAX-CAT-ID TO WS-LOOKUP-CAT-ID
002980         PERFORM FIND-CATEGORY-RTN
002990         IF CAT-FOUND = "Y"
003000             MOVE CAX-PARENT-ID TO CAT-PARENT-ID
003010             COMPUTE CAT-LEVEL = WS-PARENT-LEVEL + 1
003020             PERFORM REWRITE-CATEGORY-RECORD
003030             ADD 1 TO WS-REPARENTED-COUNT
003040         ELSE
003050             MOVE "CATEGORY NOT ON FILE"
003060                 TO WS-REJECT-REASON
003070             MOVE "S" TO WS-REJECT-OP
003080             PERFORM REJECT-TRANSACTION
003090     ELSE
003100         MOVE "PARENT NOT ON FILE" TO WS-REJECT-REASON
003110         MOVE "S" TO WS-REJECT-OP
003120         PERFORM REJECT-TRANSACTION.
003130
003140*--------------------------------------------
003150* 'X' - detach a category from its parent.
003160* Already a root is a no-op, not a reject.
003170*--------------------------------------------
003180 PROCESS-REMOVE-SUBCATEGORY.
003190     MOVE CAX-CAT-ID TO WS-LOOKUP-CAT-ID.
003200     PERFORM FIND-CATEGORY-RTN.
003210     IF CAT-FOUND = "Y"
003220         IF CAT-PARENT-ID NOT = ZERO
003230             MOVE ZERO TO CAT-PARENT-ID
003240             MOVE 1 TO CAT-LEVEL
003250             PERFORM REWRITE-CATEGORY-RECORD
003260             ADD 1 TO WS-DETACHED-COUNT
003270         ELSE
003280             CONTINUE
003290     ELSE
003300         MOVE "CATEGORY NOT ON FILE" TO WS-REJECT-REASON
003310         MOVE "X" TO WS-REJECT-OP
003320         PERFORM REJECT-TRANSACTION.
003330
003340 REWRITE-CATEGORY-RECORD.
003350     REWRITE CAT-RECORD
003360         INVALID KEY
003370         DISPLAY "ERROR REWRITING CATEGORY RECORD".
003380
003390*--------------------------------------------
003400* Rejections are written to the console,
003410* the same way this shop has always flagged
003420* a bad record - there is no reject file
003430* defined for this run.
003440*--------------------------------------------
003450 REJECT-TRANSACTION.
003460     MOVE CAX-CAT-ID TO WS-REJECT-CAT-ID.
003470     DISPLAY WS-REJECT-MSG-FLAT.
003480     ADD 1 TO WS-REJECTED-COUNT.
003490
003500*--------------------------------------------
003510* End-of-run totals - no report FD is
003520* defined for this run, so the counts go to
003530* the console the way this shop has always
003540* ended a maintenance run.
003550*--------------------------------------------
003560 DISPLAY-RUN-TOTALS.
003570     MOVE WS-RUN-MM TO WS-TOT-MSG-DATE (1:2).
003580     MOVE WS-RUN-DD TO WS-TOT-MSG-DATE (4:2).
003590     MOVE WS-RUN-CCYY TO WS-TOT-MSG-DATE (7:4).
003600     MOVE WS-RUN-HH TO WS-TOT-MSG-TIME (1:2).
003610     MOVE WS-RUN-MIN TO WS-TOT-MSG-TIME (4:2).
003620     MOVE WS-RUN-SS TO WS-TOT-MSG-TIME (7:2).
003630     DISPLAY WS-TOTALS-MSG-FLAT.
003640     DISPLAY "CATEGORIES CREATED   " WS-CREATED-COUNT.
003650     DISPLAY "CATEGORIES REPARENTED" WS-REPARENTED-COUNT.
003660     DISPLAY "CATEGORIES DETACHED  " WS-DETACHED-COUNT.
003670     DISPLAY "TRANSACTIONS REJECTED" WS-REJECTED-COUNT.
