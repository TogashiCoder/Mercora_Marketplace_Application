000100*--------------------------------------------
000110* SLCPN01 - select clause for the coupon
000120* master file.  Relative file, keyed by an
000130* in-memory RRN index built by whichever
000140* program reads it (see LOAD-CPN-INDEX).
000150*--------------------------------------------
000160     SELECT COUPON-MASTER-FILE
000170         ASSIGN TO "CPNMAST"
000180         ORGANIZATION IS RELATIVE
000190         ACCESS MODE IS DYNAMIC
000200         RELATIVE KEY IS CPN-RRN.
