000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CUSBLD01.
000120 AUTHOR.  D HOLLOWAY.
000130 INSTALLATION.  CONSOLIDATED DATA SERVICES.
000140 DATE-WRITTEN.  03/17/88.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* CUSBLD01 - builds an empty coupon usage
000190* log.  Run once when the coupon subsystem
000200* is first installed, or to rebuild the
000210* log from scratch after a dump/restore.
000220* The usage log is never rebuilt once the
000230* subsystem is in production - see the
000240* coupon application run for how it is
000250* appended to and scanned.
000260*--------------------------------------------
000270* CHANGE LOG
000280*--------------------------------------------
000290* 03/17/88  DHH  INITIAL RELEASE.
000300* 07/02/90  DHH  REQ 1140 - ADDED RUN-DATE
000310*                CONFIRMATION MESSAGE.
000320* 11/19/92  RMD  REQ 1402 - ADDED RECORD
000330*                COUNT TO CONFIRM MESSAGE.
000340* 09/08/98  CLM  Y2K REQ 2281 - VERIFIED
000350*                WS-RUN-DATE IS ALREADY
000360*                FULL 4-DIGIT CCYY. NO
000370*                CODE CHANGE REQUIRED.
000380* 02/24/01  RMD  REQ 2690 - ADDED RUN-TIME
000390*                STAMP TO CONFIRM MESSAGE.
000400*--------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS ALPHA-CODE IS "A" THRU "Z"
000460     UPSI-0 ON STATUS IS RERUN-SWITCH-ON
000470            OFF STATUS IS RERUN-SWITCH-OFF.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510     COPY "SLCUS01.cbl".
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560     COPY "FDCUS01.cbl".
000570
000580 WORKING-STORAGE SECTION.
000590
000600 01  WS-RECORD-COUNT             PIC 9(7) COMP
000610                                  VALUE ZERO.
000620
000630 01  WS-RUN-DATE                 PIC 9(8).
000640 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000650     05  WS-RUN-CCYY             PIC 9(4).
000660     05  WS-RUN-MM               PIC 9(2).
000670     05  WS-RUN-DD               PIC 9(2).
000680
000690 01  WS-RUN-TIME                 PIC 9(8).
000700 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
000710     05  WS-RUN-HH               PIC 9(2).
000720     05  WS-RUN-MIN              PIC 9(2).
000730     05  WS-RUN-SS               PIC 9(2).
000740     05  WS-RUN-HS               PIC 9(2).
000750
000760 01  WS-CONFIRM-MSG.
000770     05  FILLER                  PIC X(24) VALUE
000780         "COUPON USAGE LOG BUILT ".
000790     05  WS-MSG-DATE             PIC 99/99/9999.
000800     05  FILLER                  PIC X(1) VALUE SPACE.
000810     05  WS-MSG-TIME             PIC 99B99B99.
000820     05  FILLER                  PIC X(37) VALUE SPACE.
000830 01  WS-CONFIRM-MSG-FLAT REDEFINES WS-CONFIRM-MSG
000840                                  PIC X(80).
000850
000860 PROCEDURE DIVISION.
000870 PROGRAM-BEGIN.
000880     PERFORM OPENING-PROCEDURE.
000890     PERFORM MAIN-PROCESS.
000900     PERFORM CLOSING-PROCEDURE.
000910
000920 PROGRAM-DONE.
000930     STOP RUN.
000940
000950 OPENING-PROCEDURE.
000960     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
000970     ACCEPT WS-RUN-TIME FROM TIME.
000980     IF RERUN-SWITCH-ON
000990         DISPLAY "UPSI-0 ON - REBUILD CONFIRMED".
001000
001010 CLOSING-PROCEDURE.
001020     PERFORM FORMAT-CONFIRM-MESSAGE.
001030     DISPLAY WS-CONFIRM-MSG-FLAT.
001040
001050 MAIN-PROCESS.
001060     OPEN OUTPUT COUPON-USAGE-FILE.
001070     CLOSE COUPON-USAGE-FILE.
001080     MOVE ZERO TO WS-RECORD-COUNT.
001090
001100 FORMAT-CONFIRM-MESSAGE.
001110     MOVE WS-RUN-MM   TO WS-MSG-DATE (1:2).
001120     MOVE WS-RUN-DD   TO WS-MSG-DATE (4:2).
001130     MOVE WS-RUN-CCYY TO WS-MSG-DATE (7:4).
001140     MOVE WS-RUN-HH   TO WS-MSG-TIME (1:2).
001150     MOVE WS-RUN-MIN  TO WS-MSG-TIME (4:2).
001160     MOVE WS-RUN-SS   TO WS-MSG-TIME (7:2).
