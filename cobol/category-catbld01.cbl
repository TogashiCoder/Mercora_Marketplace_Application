000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CATBLD01.
000120 AUTHOR.  D HOLLOWAY.
000130 INSTALLATION.  CONSOLIDATED DATA SERVICES.
000140 DATE-WRITTEN.  04/05/88.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* CATBLD01 - builds an empty category tree
000190* master file.  Run once when the catalog
000200* subsystem is first installed, or to
000210* rebuild the file after a dump/restore.
000220*--------------------------------------------
000230* CHANGE LOG
000240*--------------------------------------------
000250* 04/05/88  DHH  INITIAL RELEASE.
000260* 07/02/90  DHH  REQ 1140 - ADDED RUN-DATE
000270*                CONFIRMATION MESSAGE.
000280* 11/19/92  RMD  REQ 1402 - ADDED RECORD
000290*                COUNT TO CONFIRM MESSAGE.
000300* 09/08/98  CLM  Y2K REQ 2281 - VERIFIED
000310*                WS-RUN-DATE IS ALREADY
000320*                FULL 4-DIGIT CCYY. NO
000330*                CODE CHANGE REQUIRED.
000340* 02/24/01  RMD  REQ 2690 - ADDED RUN-TIME
000350*                STAMP TO CONFIRM MESSAGE.
000360*--------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS ALPHA-CODE IS "A" THRU "Z"
000420     UPSI-0 ON STATUS IS RERUN-SWITCH-ON
000430            OFF STATUS IS RERUN-SWITCH-OFF.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460
000470     COPY "SLCAT01.cbl".
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520     COPY "FDCAT01.cbl".
000530
000540 WORKING-STORAGE SECTION.
000550
000560 01  WS-RECORD-COUNT             PIC 9(7) COMP
000570                                  VALUE ZERO.
000580
000590 01  WS-RUN-DATE                 PIC 9(8).
000600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000610     05  WS-RUN-CCYY             PIC 9(4).
000620     05  WS-RUN-MM               PIC 9(2).
000630     05  WS-RUN-DD               PIC 9(2).
000640
000650 01  WS-RUN-TIME                 PIC 9(8).
000660 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
000670     05  WS-RUN-HH               PIC 9(2).
000680     05  WS-RUN-MIN              PIC 9(2).
000690     05  WS-RUN-SS               PIC 9(2).
000700     05  WS-RUN-HS               PIC 9(2).
000710
000720 01  WS-CONFIRM-MSG.
000730     05  FILLER                  PIC X(24) VALUE
000740         "CATEGORY MASTER BUILT  ".
000750     05  WS-MSG-DATE             PIC 99/99/9999.
000760     05  FILLER                  PIC X(1) VALUE SPACE.
000770     05  WS-MSG-TIME             PIC 99B99B99.
000780     05  FILLER                  PIC X(37) VALUE SPACE.
000790 01  WS-CONFIRM-MSG-FLAT REDEFINES WS-CONFIRM-MSG
000800                                  PIC X(80).
000810
000820 PROCEDURE DIVISION.
000830 PROGRAM-BEGIN.
000840     PERFORM OPENING-PROCEDURE.
000850     PERFORM MAIN-PROCESS.
000860     PERFORM CLOSING-PROCEDURE.
000870
000880 PROGRAM-DONE.
000890     STOP RUN.
000900
000910 OPENING-PROCEDURE.
000920     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
000930     ACCEPT WS-RUN-TIME FROM TIME.
000940     IF RERUN-SWITCH-ON
000950         DISPLAY "UPSI-0 ON - REBUILD CONFIRMED".
000960
000970 CLOSING-PROCEDURE.
000980     PERFORM FORMAT-CONFIRM-MESSAGE.
000990     DISPLAY WS-CONFIRM-MSG-FLAT.
001000
001010 MAIN-PROCESS.
001020     OPEN OUTPUT CATEGORY-MASTER-FILE.
001030     CLOSE CATEGORY-MASTER-FILE.
001040     MOVE ZERO TO WS-RECORD-COUNT.
001050
001060 FORMAT-CONFIRM-MESSAGE.
001070     MOVE WS-RUN-MM   TO WS-MSG-DATE (1:2).
001080     MOVE WS-RUN-DD   TO WS-MSG-DATE (4:2).
001090     MOVE WS-RUN-CCYY TO WS-MSG-DATE (7:4).
001100     MOVE WS-RUN-HH   TO WS-MSG-TIME (1:2).
001110     MOVE WS-RUN-MIN  TO WS-MSG-TIME (4:2).
001120     MOVE WS-RUN-SS   TO WS-MSG-TIME (7:2).
