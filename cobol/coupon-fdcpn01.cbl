000100*--------------------------------------------
000110* FDCPN01 - coupon master record.
000120* CPN-RECORD is the wire-exact layout fed by
000130* the coupon subsystem's extract job - do not
000140* pad it, downstream extracts depend on the
000150* 74-byte width.
000160*--------------------------------------------
000170 FD  COUPON-MASTER-FILE
000180     LABEL RECORDS ARE STANDARD.
000190 01  CPN-RECORD.
000200     05  CPN-ID                    PIC 9(9).
000210     05  CPN-CODE                  PIC X(20).
000220     05  CPN-SELLER-ID             PIC 9(9).
000230     05  CPN-DISCOUNT-PCT          PIC 9(3)V9(2).
000240     05  CPN-START-DATE            PIC 9(8).
000250     05  CPN-END-DATE              PIC 9(8).
000260     05  CPN-MAX-REDEMPTIONS       PIC 9(7).
000270     05  CPN-MAX-REDEMPTIONS-SET   PIC X(1).
000280         88  CPN-CAP-APPLIES       VALUE "Y".
000290         88  CPN-CAP-WAIVED        VALUE "N".
000300     05  CPN-REDEEM-COUNT          PIC S9(7).
000310*--------------------------------------------
000320* Alternate view - date components broken
000330* out for the eligibility-window edit.  Adds
000340* no bytes; CPN-RECORD stays 74 bytes.
000350*--------------------------------------------
000360 01  CPN-DATE-VIEW REDEFINES CPN-RECORD.
000370     05  FILLER                    PIC X(43).
000380     05  CPN-START-CCYYMMDD.
000390         10  CPN-START-CCYY        PIC 9(4).
000400         10  CPN-START-MM          PIC 9(2).
000410         10  CPN-START-DD          PIC 9(2).
000420     05  CPN-END-CCYYMMDD.
000430         10  CPN-END-CCYY          PIC 9(4).
000440         10  CPN-END-MM            PIC 9(2).
000450         10  CPN-END-DD            PIC 9(2).
000460     05  FILLER                    PIC X(15).
