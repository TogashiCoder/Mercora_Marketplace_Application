000100*--------------------------------------------
000110* FDCUS01 - coupon usage master record.  28
000120* bytes, wire-exact - see FDCPN01's note.
000130*--------------------------------------------
000140 FD  COUPON-USAGE-FILE
000150     LABEL RECORDS ARE STANDARD.
000160 01  CUS-RECORD.
000170     05  CUS-COUPON-ID             PIC 9(9).
000180     05  CUS-PRODUCT-ID            PIC 9(9).
000190     05  CUS-BUYER-ID              PIC 9(9).
000200     05  CUS-USED                  PIC X(1).
000210         88  CUS-WAS-USED          VALUE "Y".
000220         88  CUS-WAS-NOT-USED      VALUE "N".
000230*--------------------------------------------
000240* Alternate view - high-order digits of the
000250* coupon id, used by the nightly reorg job
000260* to bucket the usage log across volumes.
000270*--------------------------------------------
000280 01  CUS-PARTITION-VIEW REDEFINES CUS-RECORD.
000290     05  CUS-PART-COUPON-HIGH      PIC 9(5).
000300     05  FILLER                    PIC X(23).
