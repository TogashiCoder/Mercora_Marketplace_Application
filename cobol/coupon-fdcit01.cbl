000100*--------------------------------------------
000110* FDCIT01 - cart-item master record.  61
000120* bytes, wire-exact - see FDCPN01's note.
000130*--------------------------------------------
000140 FD  CART-ITEM-MASTER-FILE
000150     LABEL RECORDS ARE STANDARD.
000160 01  CIT-RECORD.
000170     05  CIT-ID                    PIC 9(9).
000180     05  CIT-BUYER-ID              PIC 9(9).
000190     05  CIT-PRODUCT-ID            PIC 9(9).
000200     05  CIT-QUANTITY              PIC 9(5).
000210     05  CIT-APPLIED-COUPON-ID     PIC 9(9).
000220     05  CIT-DISCOUNTED-PRICE      PIC 9(7)V9(2).
000230     05  CIT-TOTAL-PRICE           PIC 9(9)V9(2).
000240*--------------------------------------------
000250* Alternate view - extended total broken
000260* into whole dollars and cents for the
000270* exception listing.
000280*--------------------------------------------
000290 01  CIT-TOTAL-VIEW REDEFINES CIT-RECORD.
000300     05  FILLER                    PIC X(50).
000310     05  CIT-TOTAL-DOLLARS         PIC 9(9).
000320     05  CIT-TOTAL-CENTS           PIC 9(2).
