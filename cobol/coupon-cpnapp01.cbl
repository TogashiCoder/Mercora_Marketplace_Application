000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CPNAPP01.
000120 AUTHOR.  C MAXWELL.
000130 INSTALLATION.  CONSOLIDATED DATA SERVICES.
000140 DATE-WRITTEN.  06/11/89.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000170*--------------------------------------------
000180* CPNAPP01 - nightly coupon apply/remove run.
000190* Reads the coupon transaction file built by
000200* the order-entry extract, applies or
000210* removes a coupon against a cart item,
000220* rewrites the cart item, product and
000230* coupon masters, and prints the coupon
000240* redemption-count report for the run.
000250*--------------------------------------------
000260* CHANGE LOG
000270*--------------------------------------------
000280* 06/11/89  CLM  INITIAL RELEASE.
000290* 09/23/89  CLM  REQ 0118 - ADDED THE
000300*                ALREADY-APPLIED CHECK, WAS
000310*                LETTING A COUPON STACK ON
000320*                TOP OF ITSELF.
000330* 02/02/90  RMD  REQ 0204 - CART ITEM NOW
000340*                REJECTED OUTRIGHT WHEN THE
000350*                TRANSACTION CART ITEM ID
000360*                IS NOT ON FILE.
000370* 08/14/91  CLM  REQ 0560 - REDEMPTION CAP
000380*                CHECK SKIPPED ENTIRELY WHEN
000390*                CPN-MAX-REDEMPTIONS-SET IS
000400*                NOT "Y" (UNLIMITED COUPON).
000410* 05/03/93  RMD  REQ 0901 - USAGE RECORDS
000420*                NOW HELD IN A WORKING-
000430*                STORAGE TABLE FOR THE LIFE
000440*                OF THE RUN SO A SECOND
000450*                APPLY IN THE SAME RUN SEES
000460*                THE FIRST ONE'S USAGE.
000470* 01/19/96  CLM  REQ 1188 - REPORT TABLE
000480*                NOW CAPTURES THE REDEEM
000490*                COUNT "BEFORE" ON FIRST
000500*                TOUCH, NOT AT RUN START.
000510* 09/08/98  CLM  Y2K REQ 2281 - VERIFIED ALL
000520*                DATE FIELDS CARRY A FULL
000530*                4-DIGIT CCYY ALREADY. NO
000540*                CODE CHANGE REQUIRED.
000550* 03/30/00  RMD  REQ 2455 - REMOVE NO LONGER
000560*                FLOORS CPN-REDEEM-COUNT AT
000570*                ZERO.  OPS TO WATCH FOR A
000580*                NEGATIVE COUNT ON THE
000590*                REPORT, IT MEANS A REMOVE
000600*                CAME IN WITHOUT A MATCHING
000610*                PRIOR APPLY.
000620* 02/24/01  RMD  REQ 2690 - ADDED RUN-DATE
000630*                AND RUN-TIME TO THE REPORT
000640*                HEADING.
000650*--------------------------------------------
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS ALPHA-CODE IS "A" THRU "Z"
000710     UPSI-0 ON STATUS IS RERUN-SWITCH-ON
000720            OFF STATUS IS RERUN-SWITCH-OFF.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750
000760     COPY "SLCPN01.cbl".
000770
000780     COPY "SLPRD01.cbl".
000790
000800     COPY "SLCIT01.cbl".
000810
000820     COPY "SLCUS01.cbl".
000830
000840     COPY "SLCTX01.cbl".
000850
000860     COPY "SLRPT01.cbl".
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910     COPY "FDCPN01.cbl".
000920
000930     COPY "FDPRD01.cbl".
000940
000950     COPY "FDCIT01.cbl".
000960
000970     COPY "FDCUS01.cbl".
000980
000990     COPY "FDCTX01.cbl".
001000
001010     COPY "FDRPT01.cbl".
001020
001030 WORKING-STORAGE SECTION.
001040
001050 77  CPN-RRN                     PIC 9(7) COMP.
001060 77  PRD-RRN                     PIC 9(7) COMP.
001070 77  CIT-RRN                     PIC 9(7) COMP.
001080
001090 77  CTX-FILE-AT-END             PIC X.
001100 77  CPN-FOUND                   PIC X.
001110 77  PRD-FOUND                   PIC X.
001120 77  CIT-FOUND                   PIC X.
001130 77  COUPON-ELIGIBLE              PIC X.
001140 77  RPT-ENTRY-FOUND              PIC X.
001150 77  USAGE-ALREADY-FOUND          PIC X.
001160
001170 77  WS-CPN-INDEX-COUNT          PIC 9(7) COMP
001180                                  VALUE ZERO.
001190 77  WS-PRD-INDEX-COUNT          PIC 9(7) COMP
001200                                  VALUE ZERO.
001210 77  WS-CIT-INDEX-COUNT          PIC 9(7) COMP
001220                                  VALUE ZERO.
001230 77  WS-CUS-TABLE-COUNT          PIC 9(7) COMP
001240                                  VALUE ZERO.
001250 77  WS-RPT-ENTRY-COUNT          PIC 9(3) COMP
001260                                  VALUE ZERO.
001270
001280 77  WS-TXN-PROCESSED            PIC 9(7) COMP
001290                                  VALUE ZERO.
001300 77  WS-TXN-APPLIED               PIC 9(7) COMP
001310                                  VALUE ZERO.
001320 77  WS-TXN-REMOVED               PIC 9(7) COMP
001330                                  VALUE ZERO.
001340 77  WS-TXN-REJECTED              PIC 9(7) COMP
001350                                  VALUE ZERO.
001360
001370 01  WS-CPN-INDEX-TABLE.
001380     05  WS-CPN-INDEX-ENTRY OCCURS 200 TIMES
001390                             INDEXED BY WS-CPN-IDX.
001400         10  WS-CPN-INDEX-ID      PIC 9(9).
001410         10  WS-CPN-INDEX-RRN     PIC 9(7) COMP.
001420
001430 01  WS-PRD-INDEX-TABLE.
001440     05  WS-PRD-INDEX-ENTRY OCCURS 500 TIMES
001450                             INDEXED BY WS-PRD-IDX.
001460         10  WS-PRD-INDEX-ID      PIC 9(9).
001470         10  WS-PRD-INDEX-RRN     PIC 9(7) COMP.
001480
001490 01  WS-CIT-INDEX-TABLE.
001500     05  WS-CIT-INDEX-ENTRY OCCURS 500 TIMES
001510                             INDEXED BY WS-CIT-IDX.
001520         10  WS-CIT-INDEX-ID      PIC 9(9).
001530         10  WS-CIT-INDEX-RRN     PIC 9(7) COMP.
001540
001550 01  WS-CUS-TABLE.
001560     05  WS-CUS-ENTRY OCCURS 300 TIMES
001570                       INDEXED BY WS-CUS-IDX.
001580         10  WS-CUS-TBL-COUPON-ID PIC 9(9).
001590         10  WS-CUS-TBL-PRODUCT-ID
001600                                  PIC 9(9).
001610         10  WS-CUS-TBL-BUYER-ID  PIC 9(9).
001620         10  WS-CUS-TBL-USED      PIC X(1).
001630
001640 01  WS-RPT-TABLE.
001650     05  WS-RPT-ENTRY OCCURS 200 TIMES
001660                       INDEXED BY WS-RPT-IDX.
001670         10  WS-RPT-TBL-CPN-ID    PIC 9(9).
001680         10  WS-RPT-TBL-CODE      PIC X(20).
001690         10  WS-RPT-TBL-BEFORE    PIC S9(7).
001700         10  WS-RPT-TBL-AFTER     PIC S9(7).
001710         10  WS-RPT-TBL-APPLIES   PIC 9(5) COMP.
001720         10  WS-RPT-TBL-REMOVALS  PIC 9(5) COMP.
001730
001740 01  WS-LOOKUP-PRODUCT-ID         PIC 9(9).
001750
001760 01  WS-DISCOUNT-PCT-FRAC         PIC 9V99.
001770 01  WS-DISCOUNT-MULT             PIC 9V99.
001780 01  WS-UNIT-PRICE-CALC           PIC 9(7)V99.
001790
001800 01  WS-RUN-DATE                  PIC 9(8).
001810 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001820     05  WS-RUN-CCYY              PIC 9(4).
001830     05  WS-RUN-MM                PIC 9(2).
001840     05  WS-RUN-DD                PIC 9(2).
001850
001860 01  WS-RUN-TIME                  PIC 9(8).
001870 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
001880     05  WS-RUN-HH                PIC 9(2).
001890     05  WS-RUN-MIN               PIC 9(2).
001900     05  WS-RUN-SS                PIC 9(2).
001910     05  WS-RUN-HS                PIC 9(2).
001920
001930 01  WS-RPT-TITLE-LINE.
001940     05  FILLER                   PIC X(40) VALUE SPACE.
001950     05  FILLER                   PIC X(30) VALUE
001960         "COUPON REDEMPTION-COUNT REPORT".
001970     05  FILLER                   PIC X(62) VALUE SPACE.
001980
001990 01  WS-RPT-COLUMN-LINE.
002000     05  FILLER                   PIC X(9)  VALUE
002010         "COUPON ID".
002020     05  FILLER                   PIC X(1)  VALUE SPACE.
002030     05  FILLER                   PIC X(20) VALUE
002040         "COUPON CODE".
002050     05  FILLER                   PIC X(1)  VALUE SPACE.
002060     05  FILLER                   PIC X(7)  VALUE
002070         "BEFORE".
002080     05  FILLER                   PIC X(1)  VALUE SPACE.
002090     05  FILLER                   PIC X(7)  VALUE
002100         "AFTER".
002110     05  FILLER                   PIC X(1)  VALUE SPACE.
002120     05  FILLER                   PIC X(5)  VALUE
002130         "APPLY".
002140     05  FILLER                   PIC X(1)  VALUE SPACE.
002150     05  FILLER                   PIC X(5)  VALUE
002160         "REMOV".
002170     05  FILLER                   PIC X(74) VALUE SPACE.
002180
002190 01  WS-REJECT-MSG.
002200     05  FILLER                   PIC X(8) VALUE
002210         "REJECT: ".
002220     05  WS-REJECT-TYPE           PIC X(1).
002230     05  FILLER                   PIC X(1) VALUE SPACE.
002240     05  WS-REJECT-CIT-ID         PIC 9(9).
002250     05  FILLER                   PIC X(1) VALUE SPACE.
002260     05  WS-REJECT-REASON         PIC X(40).
002270     05  FILLER                   PIC X(20) VALUE SPACE.
002280 01  WS-REJECT-MSG-FLAT REDEFINES WS-REJECT-MSG
002290                                  PIC X(80).
002300
002310 PROCEDURE DIVISION.
002320 PROGRAM-BEGIN.
002330     PERFORM OPENING-PROCEDURE.
002340     PERFORM MAIN-PROCESS.
002350     PERFORM CLOSING-PROCEDURE.
002360
002370 PROGRAM-EXIT.
002380     EXIT PROGRAM.
002390
002400 PROGRAM-DONE.
002410     STOP RUN.
002420
002430*--------------------------------------------
002440* Opening / closing
002450*--------------------------------------------
002460 OPENING-PROCEDURE.
002470     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002480     ACCEPT WS-RUN-TIME FROM TIME.
002490     IF RERUN-SWITCH-ON
002500         DISPLAY "UPSI-0 ON - RERUN OF CPNAPP01".
002510     OPEN I-O COUPON-MASTER-FILE.
002520     OPEN I-O PRODUCT-MASTER-FILE.
002530     OPEN I-O CART-ITEM-MASTER-FILE.
002540     OPEN INPUT COUPON-USAGE-FILE.
002550     PERFORM LOAD-CUS-TABLE.
002560     CLOSE COUPON-USAGE-FILE.
002570     OPEN EXTEND COUPON-USAGE-FILE.
002580     OPEN INPUT COUPON-TRANSACTION-FILE.
002590     OPEN OUTPUT COUPON-REPORT-FILE.
002600     PERFORM LOAD-CPN-INDEX.
002610     PERFORM LOAD-PRD-INDEX.
002620     PERFORM LOAD-CIT-INDEX.
002630
002640 CLOSING-PROCEDURE.
002650     PERFORM WRITE-COUPON-REPORT.
002660     CLOSE COUPON-MASTER-FILE.
002670     CLOSE PRODUCT-MASTER-FILE.
002680     CLOSE CART-ITEM-MASTER-FILE.
002690     CLOSE COUPON-USAGE-FILE.
002700     CLOSE COUPON-TRANSACTION-FILE.
002710     CLOSE COUPON-REPORT-FILE.
002720
002730*--------------------------------------------
002740* Load the key-index tables.  The masters
002750* are RELATIVE files keyed by an internal
002760* RRN, so the business key (CPN-ID etc.) is
002770* mapped to its RRN here by a one-time
002780* sequential pass at the start of the run.
002790*--------------------------------------------
002800 LOAD-CPN-INDEX.
002810     SET WS-CPN-IDX TO 1.
002820     MOVE "N" TO CPN-FOUND.
002830     PERFORM LOAD-CPN-INDEX-RTN
002840         THRU LOAD-CPN-INDEX-EXIT
002850         UNTIL CPN-FOUND = "Y".
002860
002870 LOAD-CPN-INDEX-RTN.
002880     READ COUPON-MASTER-FILE NEXT RECORD
002890         AT END
002900         MOVE "Y" TO CPN-FOUND
002910         GO TO LOAD-CPN-INDEX-EXIT.
002920     MOVE CPN-ID TO WS-CPN-INDEX-ID (WS-CPN-IDX).
002930     MOVE CPN-RRN TO WS-CPN-INDEX-RRN (WS-CPN-IDX).
002940     ADD 1 TO WS-CPN-INDEX-COUNT.
002950     SET WS-CPN-IDX UP BY 1.
002960
002970 LOAD-CPN-INDEX-EXIT.
002980     EXIT.
002990
003000 LOAD-PRD-INDEX.
003010     SET WS-PRD-IDX TO 1.
003020     MOVE "N" TO PRD-FOUND.
003030     PERFORM LOAD-PRD-INDEX-RTN
003040         THRU LOAD-PRD-INDEX-EXIT
003050         UNTIL PRD-FOUND = "Y".
003060
003070 LOAD-PRD-INDEX-RTN.
003080     READ PRODUCT-MASTER-FILE NEXT RECORD
003090         AT END
003100         MOVE "Y" TO PRD-FOUND
003110         GO TO LOAD-PRD-INDEX-EXIT.
003120     MOVE PRD-ID TO WS-PRD-INDEX-ID (WS-PRD-IDX).
003130     MOVE PRD-RRN TO WS-PRD-INDEX-RRN (WS-PRD-IDX).
003140     ADD 1 TO WS-PRD-INDEX-COUNT.
003150     SET WS-PRD-IDX UP BY 1.
003160
003170 LOAD-PRD-INDEX-EXIT.
003180     EXIT.
003190
003200 LOAD-CIT-INDEX.
003210     SET WS-CIT-IDX TO 1.
003220     MOVE "N" TO CIT-FOUND.
003230     PERFORM LOAD-CIT-INDEX-RTN
003240         THRU LOAD-CIT-INDEX-EXIT
003250         UNTIL CIT-FOUND = "Y".
003260
003270 LOAD-CIT-INDEX-RTN.
003280     READ CART-ITEM-MASTER-FILE NEXT RECORD
003290         AT END
003300         MOVE "Y" TO CIT-FOUND
003310         GO TO LOAD-CIT-INDEX-EXIT.
003320     MOVE CIT-ID TO WS-CIT-INDEX-ID (WS-CIT-IDX).
003330     MOVE CIT-RRN TO WS-CIT-INDEX-RRN (WS-CIT-IDX).
003340     ADD 1 TO WS-CIT-INDEX-COUNT.
003350     SET WS-CIT-IDX UP BY 1.
003360
003370 LOAD-CIT-INDEX-EXIT.
003380     EXIT.
003390
003400 LOAD-CUS-TABLE.
003410     SET WS-CUS-IDX TO 1.
003420     MOVE "N" TO CIT-FOUND.
003430     PERFORM LOAD-CUS-TABLE-RTN
003440         THRU LOAD-CUS-TABLE-EXIT
003450         UNTIL CIT-FOUND = "Y".
003460
003470 LOAD-CUS-TABLE-RTN.
003480     READ COUPON-USAGE-FILE NEXT RECORD
003490         AT END
003500         MOVE "Y" TO CIT-FOUND
003510         GO TO LOAD-CUS-TABLE-EXIT.
003520     MOVE CUS-COUPON-ID
003530         TO WS-CUS-TBL-COUPON-ID (WS-CUS-IDX).
003540     MOVE CUS-PRODUCT-ID
003550         TO WS-CUS-TBL-PRODUCT-ID (WS-CUS-IDX).
003560     MOVE CUS-BUYER-ID
003570         TO WS-CUS-TBL-BUYER-ID (WS-CUS-IDX).
003580     MOVE CUS-USED TO WS-CUS-TBL-USED (WS-CUS-IDX).
003590     ADD 1 TO WS-CUS-TABLE-COUNT.
003600     SET WS-CUS-IDX UP BY 1.
003610
003620 LOAD-CUS-TABLE-EXIT.
003630     EXIT.
003640
003650*--------------------------------------------
003660* Main transaction loop
003670*--------------------------------------------
003680 MAIN-PROCESS.
003690     PERFORM READ-FIRST-TRANSACTION.
003700     PERFORM PROCESS-ALL-TRANSACTIONS
003710         UNTIL CTX-FILE-AT-END = "Y".
003720
003730 PROCESS-ALL-TRANSACTIONS.
003740     PERFORM PROCESS-ONE-TRANSACTION.
003750     PERFORM READ-NEXT-TRANSACTION-RTN.
003760
003770 READ-FIRST-TRANSACTION.
003780     PERFORM READ-NEXT-TRANSACTION-RTN.
003790
003800 READ-NEXT-TRANSACTION-RTN.
003810     MOVE "N" TO CTX-FILE-AT-END.
003820     READ COUPON-TRANSACTION-FILE NEXT RECORD
003830         AT END
003840         MOVE "Y" TO CTX-FILE-AT-END.
003850
003860
003870*--------------------------------------------
003880* One coupon transaction - apply or remove
003890*--------------------------------------------
003900 PROCESS-ONE-TRANSACTION.
003910     ADD 1 TO WS-TXN-PROCESSED.
003920     PERFORM FIND-CART-ITEM-RTN.
003930     IF CIT-FOUND NOT = "Y"
003940         MOVE "NOT ON FILE" TO WS-REJECT-REASON
003950         MOVE "?" TO WS-REJECT-TYPE
003960         PERFORM REJECT-TRANSACTION
003970     ELSE
003980         IF CTX-IS-APPLY
003990             PERFORM PROCESS-APPLY
004000         ELSE
004010             PERFORM PROCESS-REMOVE.
004020
004030 FIND-CART-ITEM-RTN.
004040     MOVE "N" TO CIT-FOUND.
004050     SET WS-CIT-IDX TO 1.
004060     PERFORM FIND-CART-ITEM-SCAN
004070         VARYING WS-CIT-IDX FROM 1 BY 1
004080         UNTIL WS-CIT-IDX > WS-CIT-INDEX-COUNT
004090             OR CIT-FOUND = "Y".
004100
004110 FIND-CART-ITEM-SCAN.
004120     IF WS-CIT-INDEX-ID (WS-CIT-IDX) = CTX-CART-ITEM-ID
004130         MOVE "Y" TO CIT-FOUND
004140         MOVE WS-CIT-INDEX-RRN (WS-CIT-IDX) TO CIT-RRN
004150         READ CART-ITEM-MASTER-FILE RECORD
004160             INVALID KEY
004170             DISPLAY "ERROR READING CART ITEM RECORD"
004180             MOVE "N" TO CIT-FOUND.
004190
004200*--------------------------------------------
004210* Apply a coupon to the cart item
004220*--------------------------------------------
004230 PROCESS-APPLY.
004240     PERFORM FIND-COUPON-RTN.
004250     IF CPN-FOUND NOT = "Y"
004260         MOVE "COUPON NOT ON FILE" TO WS-REJECT-REASON
004270         MOVE "A" TO WS-REJECT-TYPE
004280         PERFORM REJECT-TRANSACTION
004290     ELSE
004300         MOVE CTX-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID
004310         PERFORM FIND-PRODUCT-RTN
004320         IF PRD-FOUND NOT = "Y"
004330             MOVE "PRODUCT NOT ON FILE"
004340                 TO WS-REJECT-REASON
004350             MOVE "A" TO WS-REJECT-TYPE
004360             PERFORM REJECT-TRANSACTION
004370         ELSE
004380             PERFORM VALIDATE-COUPON-ELIGIBILITY
004390             IF COUPON-ELIGIBLE = "Y"
004400                 PERFORM APPLY-COUPON-TO-CART-ITEM
004410             ELSE
004420                 MOVE "A" TO WS-REJECT-TYPE
004430                 PERFORM REJECT-TRANSACTION.
004440
004450 FIND-COUPON-RTN.
004460     MOVE "N" TO CPN-FOUND.
004470     PERFORM FIND-COUPON-SCAN
004480         VARYING WS-CPN-IDX FROM 1 BY 1
004490         UNTIL WS-CPN-IDX > WS-CPN-INDEX-COUNT
004500             OR CPN-FOUND = "Y".
004510
004520 FIND-COUPON-SCAN.
004530     IF WS-CPN-INDEX-ID (WS-CPN-IDX) = CTX-COUPON-ID
004540         MOVE "Y" TO CPN-FOUND
004550         MOVE WS-CPN-INDEX-RRN (WS-CPN-IDX) TO CPN-RRN
004560         READ COUPON-MASTER-FILE RECORD
004570             INVALID KEY
004580             DISPLAY "ERROR READING COUPON RECORD"
004590             MOVE "N" TO CPN-FOUND.
004600
004610 FIND-PRODUCT-RTN.
004620     MOVE "N" TO PRD-FOUND.
004630     PERFORM FIND-PRODUCT-SCAN
004640         VARYING WS-PRD-IDX FROM 1 BY 1
004650         UNTIL WS-PRD-IDX > WS-PRD-INDEX-COUNT
004660             OR PRD-FOUND = "Y".
004670
004680 FIND-PRODUCT-SCAN.
004690     IF WS-PRD-INDEX-ID (WS-PRD-IDX)
004700             = WS-LOOKUP-PRODUCT-ID
004710         MOVE "Y" TO PRD-FOUND
004720         MOVE WS-PRD-INDEX-RRN (WS-PRD-IDX) TO PRD-RRN
004730         READ PRODUCT-MASTER-FILE RECORD
004740             INVALID KEY
004750             DISPLAY "ERROR READING PRODUCT RECORD"
004760             MOVE "N" TO PRD-FOUND.
004770
004780*--------------------------------------------
004790* Coupon eligibility (date window, cap,
004800* already-used, already-applied).  Any
004810* failure sets COUPON-ELIGIBLE to "N" and
004820* leaves WS-REJECT-REASON set for the
004830* console message - no master is touched.
004840*--------------------------------------------
004850 VALIDATE-COUPON-ELIGIBILITY.
004860     MOVE "Y" TO COUPON-ELIGIBLE.
004870     IF CTX-RUN-DATE < CPN-START-DATE
004880         OR CTX-RUN-DATE > CPN-END-DATE
004890         MOVE "N" TO COUPON-ELIGIBLE
004900         MOVE "EXPIRED OR NOT YET ACTIVE"
004910             TO WS-REJECT-REASON
004920     ELSE
004930         IF CPN-CAP-APPLIES
004940             AND CPN-REDEEM-COUNT
004950                 NOT < CPN-MAX-REDEMPTIONS
004960             MOVE "N" TO COUPON-ELIGIBLE
004970             MOVE "REDEMPTION LIMIT REACHED"
004980                 TO WS-REJECT-REASON
004990         ELSE
005000             PERFORM CHECK-NOT-ALREADY-USED
005010             IF COUPON-ELIGIBLE = "Y"
005020                 PERFORM CHECK-NOT-ALREADY-APPLIED.
005030
005040 CHECK-NOT-ALREADY-USED.
005050     MOVE "N" TO USAGE-ALREADY-FOUND.
005060     PERFORM CHECK-USAGE-SCAN
005070         VARYING WS-CUS-IDX FROM 1 BY 1
005080         UNTIL WS-CUS-IDX > WS-CUS-TABLE-COUNT
005090             OR USAGE-ALREADY-FOUND = "Y".
005100     IF USAGE-ALREADY-FOUND = "Y"
005110         MOVE "N" TO COUPON-ELIGIBLE
005120         MOVE "ALREADY USED FOR THIS PRODUCT"
005130             TO WS-REJECT-REASON.
005140
005150 CHECK-USAGE-SCAN.
005160     IF WS-CUS-TBL-COUPON-ID (WS-CUS-IDX)
005170             = CTX-COUPON-ID
005180         AND WS-CUS-TBL-BUYER-ID (WS-CUS-IDX)
005190             = CTX-BUYER-ID
005200         AND WS-CUS-TBL-PRODUCT-ID (WS-CUS-IDX)
005210             = CTX-PRODUCT-ID
005220         AND WS-CUS-TBL-USED (WS-CUS-IDX) = "Y"
005230         MOVE "Y" TO USAGE-ALREADY-FOUND.
005240
005250 CHECK-NOT-ALREADY-APPLIED.
005260     IF PRD-COUPON-ID = CTX-COUPON-ID
005270         MOVE "N" TO COUPON-ELIGIBLE
005280         MOVE "ALREADY APPLIED TO THE PRODUCT"
005290             TO WS-REJECT-REASON.
005300
005310*--------------------------------------------
005320* Discount calculation and master updates
005330*--------------------------------------------
005340 APPLY-COUPON-TO-CART-ITEM.
005350     PERFORM COMPUTE-DISCOUNT-RATE.
005360     PERFORM COMPUTE-DISCOUNTED-PRICE.
005370     MOVE CTX-COUPON-ID TO PRD-COUPON-ID.
005380     MOVE WS-UNIT-PRICE-CALC TO CIT-DISCOUNTED-PRICE.
005390     MOVE CTX-COUPON-ID TO CIT-APPLIED-COUPON-ID.
005400     COMPUTE CIT-TOTAL-PRICE =
005410         WS-UNIT-PRICE-CALC * CIT-QUANTITY.
005420     PERFORM APPEND-USAGE-RECORD.
005430     ADD 1 TO CPN-REDEEM-COUNT.
005440     PERFORM REWRITE-CART-ITEM-RECORD.
005450     PERFORM REWRITE-PRODUCT-RECORD.
005460     PERFORM ACCUMULATE-COUPON-TOTALS-APPLY.
005470     PERFORM REWRITE-COUPON-RECORD.
005480     ADD 1 TO WS-TXN-APPLIED.
005490
005500 COMPUTE-DISCOUNT-RATE.
005510     COMPUTE WS-DISCOUNT-PCT-FRAC ROUNDED =
005520         CPN-DISCOUNT-PCT / 100.
005530     COMPUTE WS-DISCOUNT-MULT =
005540         1 - WS-DISCOUNT-PCT-FRAC.
005550
005560 COMPUTE-DISCOUNTED-PRICE.
005570     COMPUTE WS-UNIT-PRICE-CALC ROUNDED =
005580         PRD-PRICE * WS-DISCOUNT-MULT.
005590
005600 APPEND-USAGE-RECORD.
005610     MOVE CTX-COUPON-ID TO CUS-COUPON-ID.
005620     MOVE CTX-PRODUCT-ID TO CUS-PRODUCT-ID.
005630     MOVE CTX-BUYER-ID TO CUS-BUYER-ID.
005640     MOVE "Y" TO CUS-USED.
005650     WRITE CUS-RECORD.
005660     MOVE CTX-COUPON-ID
005670         TO WS-CUS-TBL-COUPON-ID (WS-CUS-IDX).
005680     MOVE CTX-PRODUCT-ID
005690         TO WS-CUS-TBL-PRODUCT-ID (WS-CUS-IDX).
005700     MOVE CTX-BUYER-ID
005710         TO WS-CUS-TBL-BUYER-ID (WS-CUS-IDX).
005720     MOVE "Y" TO WS-CUS-TBL-USED (WS-CUS-IDX).
005730     ADD 1 TO WS-CUS-TABLE-COUNT.
005740     SET WS-CUS-IDX TO WS-CUS-TABLE-COUNT.
005750
005760*--------------------------------------------
005770* Remove a previously applied coupon
005780*--------------------------------------------
005790 PROCESS-REMOVE.
005800     IF CIT-APPLIED-COUPON-ID = ZERO
005810         MOVE "NO COUPON APPLIED TO CART ITEM"
005820             TO WS-REJECT-REASON
005830         MOVE "R" TO WS-REJECT-TYPE
005840         PERFORM REJECT-TRANSACTION
005850     ELSE
005860         MOVE CIT-APPLIED-COUPON-ID
005870             TO CTX-COUPON-ID
005880         PERFORM FIND-COUPON-RTN
005890         IF CPN-FOUND NOT = "Y"
005900             MOVE "COUPON NOT ON FILE"
005910                 TO WS-REJECT-REASON
005920             MOVE "R" TO WS-REJECT-TYPE
005930             PERFORM REJECT-TRANSACTION
005940         ELSE
005950             MOVE CIT-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID
005960             PERFORM FIND-PRODUCT-RTN
005970             PERFORM REMOVE-COUPON-FROM-CART-ITEM.
005980
005990 REMOVE-COUPON-FROM-CART-ITEM.
006000     MOVE ZERO TO CIT-DISCOUNTED-PRICE.
006010     MOVE ZERO TO CIT-APPLIED-COUPON-ID.
006020     COMPUTE CIT-TOTAL-PRICE =
006030         PRD-PRICE * CIT-QUANTITY.
006040     SUBTRACT 1 FROM CPN-REDEEM-COUNT.
006050     PERFORM REWRITE-CART-ITEM-RECORD.
006060     PERFORM ACCUMULATE-COUPON-TOTALS-REMOVE.
006070     PERFORM REWRITE-COUPON-RECORD.
006080     ADD 1 TO WS-TXN-REMOVED.
006090
006100*--------------------------------------------
006110* File rewrites
006120*--------------------------------------------
006130 REWRITE-CART-ITEM-RECORD.
006140     REWRITE CIT-RECORD
006150         INVALID KEY
006160         DISPLAY "ERROR REWRITING CART ITEM RECORD".
006170
006180 REWRITE-PRODUCT-RECORD.
006190     REWRITE PRD-RECORD
006200         INVALID KEY
006210         DISPLAY "ERROR REWRITING PRODUCT RECORD".
006220
006230 REWRITE-COUPON-RECORD.
006240     REWRITE CPN-RECORD
006250         INVALID KEY
006260         DISPLAY "ERROR REWRITING COUPON RECORD".
006270
006280*--------------------------------------------
006290* Per-coupon control totals for the report.
006300* The table is searched in first-touched
006310* order and flushed at end of run - the
006320* transactions are not sorted by coupon, so
006330* this stands in for a sorted control break.
006340*--------------------------------------------
006350 ACCUMULATE-COUPON-TOTALS-APPLY.
006360     PERFORM FIND-OR-ADD-REPORT-ENTRY.
006370     MOVE CPN-REDEEM-COUNT
006380         TO WS-RPT-TBL-AFTER (WS-RPT-IDX).
006390     ADD 1 TO WS-RPT-TBL-APPLIES (WS-RPT-IDX).
006400
006410 ACCUMULATE-COUPON-TOTALS-REMOVE.
006420     PERFORM FIND-OR-ADD-REPORT-ENTRY.
006430     MOVE CPN-REDEEM-COUNT
006440         TO WS-RPT-TBL-AFTER (WS-RPT-IDX).
006450     ADD 1 TO WS-RPT-TBL-REMOVALS (WS-RPT-IDX).
006460
006470 FIND-OR-ADD-REPORT-ENTRY.
006480     MOVE "N" TO RPT-ENTRY-FOUND.
006490     PERFORM FIND-REPORT-ENTRY-SCAN
006500         VARYING WS-RPT-IDX FROM 1 BY 1
006510         UNTIL WS-RPT-IDX > WS-RPT-ENTRY-COUNT
006520             OR RPT-ENTRY-FOUND = "Y".
006530     IF RPT-ENTRY-FOUND NOT = "Y"
006540         ADD 1 TO WS-RPT-ENTRY-COUNT
006550         SET WS-RPT-IDX TO WS-RPT-ENTRY-COUNT
006560         MOVE CPN-ID
006570             TO WS-RPT-TBL-CPN-ID (WS-RPT-IDX)
006580         MOVE CPN-CODE
006590             TO WS-RPT-TBL-CODE (WS-RPT-IDX)
006600         MOVE ZERO TO WS-RPT-TBL-APPLIES (WS-RPT-IDX)
006610         MOVE ZERO TO WS-RPT-TBL-REMOVALS (WS-RPT-IDX)
006620         MOVE CPN-REDEEM-COUNT
006630             TO WS-RPT-TBL-BEFORE (WS-RPT-IDX).
006640
006650 FIND-REPORT-ENTRY-SCAN.
006660     IF WS-RPT-TBL-CPN-ID (WS-RPT-IDX) = CPN-ID
006670         MOVE "Y" TO RPT-ENTRY-FOUND.
006680
006690*--------------------------------------------
006700* Rejections are written to the console,
006710* the same way this shop has always flagged
006720* a bad record - there is no reject file
006730* defined for this run.
006740*--------------------------------------------
006750 REJECT-TRANSACTION.
006760     MOVE CTX-CART-ITEM-ID TO WS-REJECT-CIT-ID.
006770     DISPLAY WS-REJECT-MSG-FLAT.
006780     ADD 1 TO WS-TXN-REJECTED.
006790
006800*--------------------------------------------
006810* Coupon redemption-count report
006820*--------------------------------------------
006830 WRITE-COUPON-REPORT.
006840     PERFORM WRITE-REPORT-HEADINGS.
006850     SET WS-RPT-IDX TO 1.
006860     PERFORM WRITE-REPORT-DETAIL-LINE
006870         VARYING WS-RPT-IDX FROM 1 BY 1
006880         UNTIL WS-RPT-IDX > WS-RPT-ENTRY-COUNT.
006890     PERFORM WRITE-REPORT-TOTAL-LINE.
006900
006910 WRITE-REPORT-HEADINGS.
006920     MOVE WS-RPT-TITLE-LINE TO RPT-DETAIL-LINE.
006930     WRITE RPT-DETAIL-LINE.
006940     MOVE WS-RPT-COLUMN-LINE TO RPT-DETAIL-LINE.
006950     WRITE RPT-DETAIL-LINE.
006960     MOVE SPACE TO RPT-DETAIL-LINE.
006970     WRITE RPT-DETAIL-LINE.
006980
006990 WRITE-REPORT-DETAIL-LINE.
007000     MOVE SPACE TO RPT-DETAIL-LINE.
007010     MOVE WS-RPT-TBL-CPN-ID (WS-RPT-IDX)
007020         TO RPT-COUPON-ID.
007030     MOVE WS-RPT-TBL-CODE (WS-RPT-IDX)
007040         TO RPT-COUPON-CODE.
007050     MOVE WS-RPT-TBL-BEFORE (WS-RPT-IDX)
007060         TO RPT-BEFORE-COUNT.
007070     MOVE WS-RPT-TBL-AFTER (WS-RPT-IDX)
007080         TO RPT-AFTER-COUNT.
007090     MOVE WS-RPT-TBL-APPLIES (WS-RPT-IDX)
007100         TO RPT-APPLIES.
007110     MOVE WS-RPT-TBL-REMOVALS (WS-RPT-IDX)
007120         TO RPT-REMOVALS.
007130     WRITE RPT-DETAIL-LINE.
007140
007150 WRITE-REPORT-TOTAL-LINE.
007160     MOVE SPACE TO RPT-TOTAL-LINE.
007170     MOVE "RUN TOTALS - PROC/APPL/REM/REJ"
007180         TO RPT-TOT-CAPTION.
007190     MOVE WS-TXN-PROCESSED TO RPT-TOT-PROCESSED.
007200     MOVE WS-TXN-APPLIED TO RPT-TOT-APPLIED.
007210     MOVE WS-TXN-REMOVED TO RPT-TOT-REMOVED.
007220     MOVE WS-TXN-REJECTED TO RPT-TOT-REJECTED.
007230     WRITE RPT-TOTAL-LINE.
